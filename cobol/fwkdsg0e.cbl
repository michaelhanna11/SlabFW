000100?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000200?SEARCH  =FWKCPYL
000300?NOLMAP, SYMBOLS, INSPECT
000400?SAVE ALL
000500?SAVEABEND
000600?LINES 66
000700?CHECK 3
000800
000900 IDENTIFICATION DIVISION.
001000
001100 PROGRAM-ID. FWKDSG0M.
001200 AUTHOR. R T WEBER.
001300 INSTALLATION. TASMAN STRUCTURAL SYSTEMS PTY LTD.
001400 DATE-WRITTEN. 05/02/1991.
001500 DATE-COMPILED.
001600 SECURITY. UNCLASSIFIED.
001700
001800******************************************************************
001900* LAST CHANGE       :: 2013-08-16
002000* LAST VERSION      :: C.01.06
002100* SHORT DESCRIPTION  :: FORMWORK SYSTEM DESIGNER MODULE (AS3610.2)
002200*
002300* CHANGES (UPDATE VERSION AND DATE ABOVE WHEN CHANGING)
002400*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
002500*----------------------------------------------------------------*
002600* VERS.   | DATE       | BY  | COMMENT                           *
002700*---------|------------|-----|-----------------------------------*
002800* A.00.00 | 1991-02-05 | RTW | ORIGINAL - SKYDECK/GRIDFLEX ONLY  *
002900* A.01.00 | 1991-11-02 | RTW | FWK-0004 SELF-WEIGHT CALC FIX     *
003000* A.02.00 | 1993-06-21 | CMN | FWK-0077 ADDED ALPHADECK LINE     *
003100* B.00.00 | 1994-09-11 | DLH | FWK-0118 SKYDECK SUPPORT CODE     *
003200* B.01.00 | 1996-03-22 | CMN | FWK-0142 SPACING SELECTION FIX    *
003300* B.02.00 | 1997-07-10 | RTW | FWK-0165 DEFLECTION LIMIT CHECK   *
003400* C.00.00 | 1999-01-18 | JKM | FWK-0190 Y2K REVIEW - NO DATES    *
003500* C.01.00 | 2001-04-02 | JKM | FWK-0204 ERROR TEXT REWORDED      *
003600* C.01.01 | 2004-10-19 | SLP | FWK-0231 GUARD ZERO SPACING       *
003700* C.01.02 | 2009-02-27 | SLP | FWK-0255 CEILING ROUND FIXED      *
003800* C.01.03 | 2013-08-14 | RTW | FWK-0271 ERROR TEXT STRING FIX    *
003900* C.01.04 | 2013-08-14 | RTW | FWK-0272 VALID-SW BINARY TRACE    *
004000* C.01.05 | 2013-08-15 | RTW | FWK-0273 ERROR MSG LEN FIX        *
004100* C.01.06 | 2013-08-16 | RTW | FWK-0275 VALIDATE CHAIN TO PERFORM*
004200*----------------------------------------------------------------*
004300*
004400* PROGRAM DESCRIPTION
004500* --------------------
004600*
004700* VALIDATES ONE OF THE THREE PROPRIETARY FORMWORK SYSTEMS AGAINST
004800* SPAN, CONCRETE THICKNESS AND THE GOVERNING DESIGN LOAD, SELECTS
004900* A STANDARD JOIST SPACING AND RETURNS THE FULL DESIGN RESULT.
005000* CALLED ONCE PER DESIGN CASE BY FWKDRV0O.
005100*
005200******************************************************************
005300
005400 ENVIRONMENT DIVISION.
005500 CONFIGURATION SECTION.
005600 SPECIAL-NAMES.
005700     SWITCH-15 IS FWK-SHOW-VERSION-SW
005800         ON STATUS IS FWK-SHOW-VERSION.
005900
006000 INPUT-OUTPUT SECTION.
006100 FILE-CONTROL.
006200
006300
006400 DATA DIVISION.
006500 FILE SECTION.
006600
006700
006800 WORKING-STORAGE SECTION.
006900*----------------------------------------------------------------*
007000* System-specification table - COPY member
007100*----------------------------------------------------------------*
007200     COPY    FWKSPECC OF "=FWKCPYL".
007300
007400*----------------------------------------------------------------*
007500* Common scratch work area - COPY member
007600*----------------------------------------------------------------*
007700     COPY    FWKWRKC  OF "=FWKCPYL".
007800
007900*----------------------------------------------------------------*
008000* Standalone step counter - validations run this case (B100/B400
008100* FWK-0275 trace, only DISPLAYed under FWK-SHOW-VERSION)
008200*----------------------------------------------------------------*
008300 77          WS-VALID-STEP-CNT      PIC S9(4) COMP VALUE ZERO.
008400
008500*----------------------------------------------------------------*
008600* Comp fields: prefix Cn, where n = number of digits
008700*----------------------------------------------------------------*
008800 01          COMP-FELDER.
008900     05      C4-SPEC-IX          PIC S9(4) COMP.
009000     05      C4-THK-MM           PIC S9(4) COMP.
009100     05      C4-CAP-MM           PIC S9(4) COMP.
009200     05      C4-DIV-QUOT         PIC S9(4) COMP.
009300     05      C4-JOISTS-LESS1     PIC S9(4) COMP.
009400     05      FILLER              PIC X(04).
009500
009600*----------------------------------------------------------------*
009700* Conditional fields
009800*----------------------------------------------------------------*
009900 01          SCHALTER.
010000     05      WS-VALID-SW         PIC X(01) VALUE "Y".
010100          88 WS-VALID-OK                    VALUE "Y".
010200          88 WS-VALID-FAILED                VALUE "N".
010300     05      WS-SPEC-FOUND-SW    PIC X(01) VALUE "N".
010400          88 WS-SPEC-FOUND                  VALUE "Y".
010500     05      FILLER              PIC X(08).
010600
010700*----------------------------------------------------------------*
010800* Further work fields - validation and design computation
010900*----------------------------------------------------------------*
011000 01          WORK-FELDER.
011100*    WS-ERROR-TEXT / WS-SUPPORT-TEXT are wider than the result
011200*    record fields they finally MOVE into - a STRING build must
011300*    never re-scan its own destination, so let it finish here and
011400*    leave the final MOVE to truncate to the record picture (RTW).
011500     05      WS-ERROR-TEXT       PIC X(96).
011600     05      WS-MIN-SPAN-EFF     PIC 9(1)V99.
011700     05      WS-MAX-SPAN-EFF     PIC 9(1)V99.
011800     05      WS-THK-CAP-EFF      PIC 9(1)V999.
011900     05      WS-SUPPORT-TEXT     PIC X(80).
012000     05      WS-SUPPORT-LABEL    PIC X(40).
012100     05      WS-CAP-90-PCT       PIC 9(2)V99.
012200     05      WS-SELECTED-SPACING PIC 9(1)V9.
012300     05      WS-DIV-REM          PIC 9(3)V999.
012400     05      WS-DEFL-OPT1        PIC 9(1)V9999.
012500     05      WS-DEFL-OPT2        PIC 9(1)V9999.
012600     05      FILLER              PIC X(10).
012700
012800*----------------------------------------------------------------*
012900* Fields for editing error text - prefix ED
013000*    The 2nd/3rd field of a set holds the other value of a two-
013100*    or three-value message (thickness-v-capacity, min-v-max
013200*    span, load-v-capacity) for one single-pass STRING (RTW).
013300*----------------------------------------------------------------*
013400 01          EDIT-FELDER.
013500     05      ED-MM               PIC ZZZ9.
013600     05      ED-MM2              PIC ZZZ9.
013700     05      ED-M                PIC ZZ9.99.
013800     05      ED-M2               PIC ZZ9.99.
013900     05      ED-M3               PIC ZZ9.99.
014000     05      ED-KPA              PIC ZZZ9.99.
014100     05      ED-KPA2             PIC ZZZ9.99.
014200     05      FILLER              PIC X(06).
014300
014400*----------------------------------------------------------------*
014500* Debug snapshot of the spec-table index found (only live
014600* under SWITCH-15) - same LOW-VALUE/COMP trick as FWKWRKC
014700*----------------------------------------------------------------*
014800 01          WS-SPEC-IX-TRACE-X.
014900     05                          PIC X VALUE LOW-VALUE.
015000     05      WS-SPEC-IX-TRACE-X2 PIC X.
015100 01          WS-SPEC-IX-TRACE-N REDEFINES WS-SPEC-IX-TRACE-X
015200                                 PIC S9(4) COMP.
015300
015400 LINKAGE SECTION.
015500     COPY    FWKLNKC  OF "=FWKCPYL".
015600     COPY    FWKRSLTC OF "=FWKCPYL".
015700
015800 PROCEDURE DIVISION USING FWK-LINK-REC, FWK-RSLT-REC.
015900******************************************************************
016000* Control section
016100******************************************************************
016200 A100-STEUERUNG SECTION.
016300 A100-00.
016400     IF  FWK-SHOW-VERSION
016500         DISPLAY "FWKDSG0M VOM: " FUNCTION WHEN-COMPILED
016600         EXIT PROGRAM
016700     END-IF
016800
016900     PERFORM B000-VORLAUF
017000
017100     PERFORM B100-VALIDATE-SUPPORT THRU B400-EXIT
017200
017300     IF  WS-VALID-OK
017400         PERFORM B500-COMPUTE-RESULT
017500     ELSE
017600         MOVE "ER"           TO FWK-RSLT-STATUS
017700         MOVE WS-ERROR-TEXT  TO FWK-RSLT-ERROR-TEXT
017800     END-IF
017900
018000     PERFORM B090-ENDE
018100     EXIT PROGRAM
018200     .
018300 A100-99.
018400     EXIT.
018500
018600******************************************************************
018700* Preamble - clear the result area, find the spec entry
018800******************************************************************
018900 B000-VORLAUF SECTION.
019000 B000-00.
019100     INITIALIZE FWK-RSLT-REC
019200     MOVE "OK"     TO FWK-RSLT-STATUS
019300     MOVE "Y"      TO WS-VALID-SW
019400     MOVE ZERO     TO FWK-LINK-RC
019500
019600     PERFORM C100-FIND-SPEC-ENTRY
019700
019800     IF  FWK-SHOW-VERSION
019900         MOVE C4-SPEC-IX TO WS-SPEC-IX-TRACE-N
020000         DISPLAY "FWKDSG0M SPEC-IX: " C4-SPEC-IX
020100     END-IF
020200     .
020300 B000-99.
020400     EXIT.
020500
020600******************************************************************
020700* Wind-up - set the return code
020800******************************************************************
020900 B090-ENDE SECTION.
021000 B090-00.
021100     IF  WS-VALID-FAILED
021200         MOVE 4 TO FWK-LINK-RC
021300     END-IF
021400
021500     IF  FWK-SHOW-VERSION
021600         MOVE WS-VALID-SW TO FWK-COMP-WORK-X2
021700         DISPLAY "FWKDSG0M VALID-SW BINARY: " FWK-COMP-WORK-N
021800         DISPLAY "FWKDSG0M VALID STEPS RUN: " WS-VALID-STEP-CNT
021900     END-IF
022000     .
022100 B090-99.
022200     EXIT.
022300
022400******************************************************************
022500* Validations 1-4 - run as one PERFORM...THRU range (B100/B400
022600* VALID-SW/99 FWK-0275: GO TO B400-EXIT on first failure skips
022700* the rest of the chain instead of a WS-VALID-OK test per step)
022800******************************************************************
022900* Validation 1 - Skydeck support type / concrete-thickness check
023000******************************************************************
023100 B100-VALIDATE-SUPPORT.
023200     ADD 1 TO WS-VALID-STEP-CNT
023300     MOVE FWK-SPEC-MIN-SPAN (C4-SPEC-IX) TO WS-MIN-SPAN-EFF
023400
023500     IF  FWK-SPEC-SYSTEM-CODE (C4-SPEC-IX) = "P"
023600         AND FWK-LINK-SUPPORT-CODE NOT = SPACE
023700         PERFORM B600-SKYDECK-NOTES
023800         IF  FWK-LINK-THICKNESS > ZERO
023900             AND FWK-LINK-THICKNESS > WS-THK-CAP-EFF
024000             COMPUTE C4-THK-MM = FWK-LINK-THICKNESS * 1000
024100             COMPUTE C4-CAP-MM = WS-THK-CAP-EFF * 1000
024200             MOVE C4-THK-MM TO ED-MM
024300             MOVE C4-CAP-MM TO ED-MM2
024400             STRING "Thickness "      DELIMITED BY SIZE,
024500                    ED-MM             DELIMITED BY SIZE,
024600                    "mm > cap "       DELIMITED BY SIZE,
024700                    ED-MM2            DELIMITED BY SIZE,
024800                    "mm: "            DELIMITED BY SIZE,
024900                    WS-SUPPORT-LABEL  DELIMITED BY SIZE
025000                    INTO WS-ERROR-TEXT
025100             SET WS-VALID-FAILED TO TRUE
025200             GO TO B400-EXIT
025300         END-IF
025400     ELSE
025500         MOVE FWK-SPEC-MAX-SPAN (C4-SPEC-IX) TO WS-MAX-SPAN-EFF
025600         MOVE ZERO   TO WS-THK-CAP-EFF
025700         MOVE SPACES TO WS-SUPPORT-TEXT
025800         MOVE SPACES TO WS-SUPPORT-LABEL
025900     END-IF
026000     .
026100
026200******************************************************************
026300* Validation 2 - Span within the applicable range
026400******************************************************************
026500 B200-VALIDATE-SPAN.
026600     ADD 1 TO WS-VALID-STEP-CNT
026700     IF  FWK-LINK-SPAN < WS-MIN-SPAN-EFF
026800         OR FWK-LINK-SPAN > WS-MAX-SPAN-EFF
026900         MOVE FWK-LINK-SPAN   TO ED-M
027000         MOVE WS-MIN-SPAN-EFF TO ED-M2
027100         MOVE WS-MAX-SPAN-EFF TO ED-M3
027200         STRING "Span "  DELIMITED BY SIZE,
027300                ED-M     DELIMITED BY SIZE,
027400                "m outside allowable range (" DELIMITED BY SIZE,
027500                ED-M2    DELIMITED BY SIZE,
027600                "m to "  DELIMITED BY SIZE,
027700                ED-M3    DELIMITED BY SIZE,
027800                "m)"     DELIMITED BY SIZE
027900                INTO WS-ERROR-TEXT
028000         SET WS-VALID-FAILED TO TRUE
028100         GO TO B400-EXIT
028200     END-IF
028300     .
028400
028500******************************************************************
028600* Validation 3 - Design load within ultimate capacity
028700******************************************************************
028800 B300-VALIDATE-CAPACITY.
028900     ADD 1 TO WS-VALID-STEP-CNT
029000     IF  FWK-LINK-DESIGN-LOAD > FWK-SPEC-ULT-CAP (C4-SPEC-IX)
029100         MOVE FWK-LINK-DESIGN-LOAD          TO ED-KPA
029200         MOVE FWK-SPEC-ULT-CAP (C4-SPEC-IX) TO ED-KPA2
029300         STRING "Load "          DELIMITED BY SIZE,
029400                ED-KPA           DELIMITED BY SIZE,
029500                "kPa > capacity " DELIMITED BY SIZE,
029600                ED-KPA2          DELIMITED BY SIZE,
029700                "kPa"            DELIMITED BY SIZE
029800                INTO WS-ERROR-TEXT
029900         SET WS-VALID-FAILED TO TRUE
030000         GO TO B400-EXIT
030100     END-IF
030200     .
030300
030400******************************************************************
030500* Validation 4 - joist-spacing selection
030600*
030700* NOTE (RTW 1991): the 90%-of-capacity test below does not depend
030800* on which spacing we try, so it either passes for every standard
030900* spacing or for none.  When it passes we always end up taking the
031000* LARGEST standard spacing - no need to walk the table at all.
031100******************************************************************
031200 B400-SELECT-SPACING.
031300     ADD 1 TO WS-VALID-STEP-CNT
031400     COMPUTE WS-CAP-90-PCT =
031500             FWK-SPEC-ULT-CAP (C4-SPEC-IX) * 0.9
031600
031700     IF  FWK-LINK-DESIGN-LOAD > WS-CAP-90-PCT
031800         STRING "No standard joist spacing can support the "
031900                DELIMITED BY SIZE,
032000                "applied loads" DELIMITED BY SIZE
032100                INTO WS-ERROR-TEXT
032200         SET WS-VALID-FAILED TO TRUE
032300         GO TO B400-EXIT
032400     END-IF
032500
032600     MOVE FWK-SPEC-SPACING (C4-SPEC-IX
032700         FWK-SPEC-SPACING-CNT (C4-SPEC-IX))
032800         TO WS-SELECTED-SPACING
032900     .
033000 B400-EXIT.
033100     EXIT.
033200
033300******************************************************************
033400* Design computations on success
033500******************************************************************
033600 B500-COMPUTE-RESULT SECTION.
033700 B500-00.
033800     DIVIDE FWK-LINK-WIDTH BY WS-SELECTED-SPACING
033900         GIVING C4-DIV-QUOT REMAINDER WS-DIV-REM
034000     IF  WS-DIV-REM NOT = ZERO
034100         ADD 1 TO C4-DIV-QUOT
034200     END-IF
034300     COMPUTE FWK-RSLT-NUM-JOISTS = C4-DIV-QUOT + 1
034400
034500     COMPUTE C4-JOISTS-LESS1 = FWK-RSLT-NUM-JOISTS - 1
034600     COMPUTE FWK-RSLT-JOIST-SPACING ROUNDED =
034700             FWK-LINK-WIDTH / C4-JOISTS-LESS1
034800
034900     COMPUTE FWK-RSLT-SELF-WEIGHT ROUNDED =
035000             FWK-SPEC-DECK-WT (C4-SPEC-IX) +
035100             (FWK-SPEC-JOIST-WT (C4-SPEC-IX) /
035200              FWK-RSLT-JOIST-SPACING)
035300
035400     COMPUTE FWK-RSLT-ALLOW-DEFL ROUNDED =
035500             FWK-LINK-SPAN / FWK-SPEC-DEFL-DENOM (C4-SPEC-IX)
035600
035700     COMPUTE WS-DEFL-OPT1 ROUNDED = FWK-LINK-SPAN / 400
035800     COMPUTE WS-DEFL-OPT2 ROUNDED = 0.8 * FWK-RSLT-ALLOW-DEFL
035900     IF  WS-DEFL-OPT1 < WS-DEFL-OPT2
036000         MOVE WS-DEFL-OPT1 TO FWK-RSLT-EST-DEFL
036100     ELSE
036200         MOVE WS-DEFL-OPT2 TO FWK-RSLT-EST-DEFL
036300     END-IF
036400
036500     MOVE FWK-SPEC-SYSTEM-NAME (C4-SPEC-IX)
036600                                  TO FWK-RSLT-SYSTEM-NAME
036700     MOVE FWK-SPEC-MATERIAL (C4-SPEC-IX) TO FWK-RSLT-MATERIAL
036800     MOVE FWK-LINK-DESIGN-LOAD           TO FWK-RSLT-DESIGN-LOAD
036900     MOVE WS-SUPPORT-TEXT                TO FWK-RSLT-SUPPORT-TYPE
037000     MOVE WS-THK-CAP-EFF                 TO FWK-RSLT-MAX-CONC-THK
037100     MOVE "OK"                           TO FWK-RSLT-STATUS
037200     .
037300 B500-99.
037400     EXIT.
037500
037600******************************************************************
037700* Skydeck support notes - sets the effective max span, the
037800* effective concrete-thickness capacity, and the support text
037900* reported back on a successful design.
038000******************************************************************
038100 B600-SKYDECK-NOTES SECTION.
038200 B600-00.
038300     EVALUATE FWK-LINK-SUPPORT-CODE
038400         WHEN "0"
038500             MOVE 4.50  TO WS-MAX-SPAN-EFF
038600             MOVE 0.430 TO WS-THK-CAP-EFF
038700             STRING "System can support up to 430mm concrete"
038800                    DELIMITED BY SIZE,
038900                    " without mid-supports" DELIMITED BY SIZE
039000                    INTO WS-SUPPORT-TEXT
039100             MOVE "No mid-support" TO WS-SUPPORT-LABEL
039200         WHEN "B"
039300             MOVE 6.00  TO WS-MAX-SPAN-EFF
039400             MOVE 0.520 TO WS-THK-CAP-EFF
039500             STRING "System can support up to 520mm concrete"
039600                    DELIMITED BY SIZE,
039700                    " with beam supports" DELIMITED BY SIZE
039800                    INTO WS-SUPPORT-TEXT
039900             MOVE "Mid support under beam" TO WS-SUPPORT-LABEL
040000         WHEN "P"
040100             MOVE 6.00  TO WS-MAX-SPAN-EFF
040200             MOVE 0.900 TO WS-THK-CAP-EFF
040300             STRING "System can support up to 900mm concrete"
040400                    DELIMITED BY SIZE,
040500                    " with panel supports" DELIMITED BY SIZE
040600                    INTO WS-SUPPORT-TEXT
040700             MOVE "Mid support under panel" TO WS-SUPPORT-LABEL
040800         WHEN "2"
040900             MOVE 6.00  TO WS-MAX-SPAN-EFF
041000             MOVE 1.090 TO WS-THK-CAP-EFF
041100             STRING "System can support up to 1090mm concrete"
041200                    DELIMITED BY SIZE,
041300                    " with both beam and panel supports"
041400                    DELIMITED BY SIZE
041500                    INTO WS-SUPPORT-TEXT
041600             MOVE "Mid support under panel/beam"
041700                  TO WS-SUPPORT-LABEL
041800     END-EVALUATE
041900     .
042000 B600-99.
042100     EXIT.
042200
042300******************************************************************
042400* Spec-table lookup by system code
042500******************************************************************
042600 C100-FIND-SPEC-ENTRY SECTION.
042700 C100-00.
042800     MOVE 1   TO C4-SPEC-IX
042900     MOVE "N" TO WS-SPEC-FOUND-SW
043000
043100     PERFORM C110-SCAN-ONE-ENTRY
043200         UNTIL C4-SPEC-IX > 3
043300            OR WS-SPEC-FOUND
043400     .
043500 C100-99.
043600     EXIT.
043700
043800 C110-SCAN-ONE-ENTRY SECTION.
043900 C110-00.
044000     IF  FWK-SPEC-SYSTEM-CODE (C4-SPEC-IX) = FWK-LINK-SYSTEM-CODE
044100         SET WS-SPEC-FOUND TO TRUE
044200     ELSE
044300         ADD 1 TO C4-SPEC-IX
044400     END-IF
044500     .
044600 C110-99.
044700     EXIT.
