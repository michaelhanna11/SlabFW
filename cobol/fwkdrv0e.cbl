000100?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000200?SEARCH  =FWKCPYL
000300?SEARCH  =FWKDSG0
000400?NOLMAP, SYMBOLS, INSPECT
000500?SAVE ALL
000600?SAVEABEND
000700?LINES 66
000800?CHECK 3
000900
001000 IDENTIFICATION DIVISION.
001100
001200 PROGRAM-ID. FWKDRV0O.
001300 AUTHOR. R T WEBER.
001400 INSTALLATION. TASMAN STRUCTURAL SYSTEMS PTY LTD.
001500 DATE-WRITTEN. 23/04/1987.
001600 DATE-COMPILED.
001700 SECURITY. UNCLASSIFIED.
001800
001900******************************************************************
002000* LAST CHANGE       :: 2013-08-16
002100* LAST VERSION      :: C.01.06
002200* SHORT DESCRIPTION  :: FORMWORK DESIGN SUITE - BATCH DRIVER
002300*
002400* CHANGES (UPDATE VERSION AND DATE ABOVE WHEN CHANGING)
002500*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
002600*----------------------------------------------------------------*
002700* VERS.   | DATE       | BY  | COMMENT                           *
002800*---------|------------|-----|-----------------------------------*
002900* A.00.00 | 1987-04-23 | RTW | FWK-0003 ORIGINAL BATCH DRIVER    *
003000* A.01.00 | 1988-11-04 | RTW | FWK-0005 SELF-WEIGHT ON REPORT    *
003100* A.02.00 | 1990-08-14 | CMN | FWK-0078 ADDED ALPHADECK COLS     *
003200* B.00.00 | 1991-02-05 | RTW | FWK-0091 SPLIT OUT FWKDSG0M       *
003300* B.01.00 | 1994-09-11 | DLH | FWK-0119 SKYDECK SUPPORT RPTG     *
003400* B.02.00 | 1996-03-22 | CMN | FWK-0143 SPACING FIX - SEE DSG    *
003500* B.03.00 | 1997-07-10 | RTW | FWK-0166 DEFL CHECK - SEE DSG     *
003600* C.00.00 | 1999-01-18 | JKM | FWK-0191 Y2K - 2-DIGIT RUN DATE   *
003700* C.01.00 | 2001-04-02 | JKM | FWK-0205 WORDING MATCH FWKDSG0M   *
003800* C.01.01 | 2004-10-19 | SLP | FWK-0232 BOM QTY EDIT FIX         *
003900* C.01.02 | 2009-02-27 | SLP | FWK-0256 CONTROL TOTAL REVIEW     *
004000* C.01.03 | 2013-08-14 | RTW | FWK-0272 EOF-SW BINARY TRACE      *
004100* C.01.04 | 2013-08-15 | RTW | FWK-0274 COMMENTS TO ENGLISH      *
004200* C.01.05 | 2013-08-16 | RTW | FWK-0276 STAGE CHAIN TO PERFORM   *
004300* C.01.06 | 2013-08-16 | RTW | FWK-0277 SUM LOAD - OWN MAX VERT  *
004400*----------------------------------------------------------------*
004500*
004600* PROGRAM DESCRIPTION
004700* --------------------
004800*
004900* READS ONE DESIGN-CASE RECORD PER FORMWORK DESIGN CASE, RUNS THE
005000* AS 3610.2 LOAD-COMBINATION ENGINE FOR ALL THREE CONSTRUCTION
005100* STAGES, CALLS FWKDSG0M TO DESIGN THE CHOSEN PROPRIETARY SYSTEM
005200* AGAINST THE GOVERNING LOAD, THEN WRITES THE DESIGN-RESULT, THE
005300* BILL OF MATERIALS AND THE PRINTED REPORT.  ORIGINALLY WRITTEN AS
005400* ONE PROGRAM; THE DESIGN LOGIC WAS SPLIT OUT TO FWKDSG0M IN 1991
005500* SO IT COULD BE RE-USED BY THE ON-LINE ESTIMATING SCREENS.
005600*
005700******************************************************************
005800
005900 ENVIRONMENT DIVISION.
006000 CONFIGURATION SECTION.
006100 SPECIAL-NAMES.
006200     SWITCH-15 IS FWK-SHOW-VERSION-SW
006300         ON STATUS IS FWK-SHOW-VERSION
006400     C01 IS TOP-OF-FORM.
006500
006600 INPUT-OUTPUT SECTION.
006700 FILE-CONTROL.
006800     SELECT DESIGN-CASES   ASSIGN TO "CASESIN"
006900         ORGANIZATION IS LINE SEQUENTIAL
007000         FILE STATUS IS FWK-FILE-STATUS.
007100     SELECT DESIGN-RESULTS ASSIGN TO "RSLTOUT"
007200         ORGANIZATION IS LINE SEQUENTIAL
007300         FILE STATUS IS FWK-FILE-STATUS.
007400     SELECT BOM-FILE       ASSIGN TO "BOMOUT"
007500         ORGANIZATION IS LINE SEQUENTIAL
007600         FILE STATUS IS FWK-FILE-STATUS.
007700     SELECT DESIGN-REPORT  ASSIGN TO "RPTOUT"
007800         ORGANIZATION IS LINE SEQUENTIAL
007900         FILE STATUS IS FWK-FILE-STATUS.
008000
008100 DATA DIVISION.
008200 FILE SECTION.
008300 FD  DESIGN-CASES
008400     LABEL RECORDS ARE OMITTED.
008500     COPY    FWKCASEC OF "=FWKCPYL".
008600
008700 FD  DESIGN-RESULTS
008800     LABEL RECORDS ARE OMITTED.
008900     COPY    FWKRSLTC OF "=FWKCPYL".
009000
009100 FD  BOM-FILE
009200     LABEL RECORDS ARE OMITTED.
009300     COPY    FWKBOMC  OF "=FWKCPYL".
009400
009500 FD  DESIGN-REPORT
009600     LABEL RECORDS ARE OMITTED.
009700 01          DESIGN-REPORT-REC       PIC X(132).
009800
009900 WORKING-STORAGE SECTION.
010000*----------------------------------------------------------------*
010100* Common file-status / program-status switches - COPY member
010200*----------------------------------------------------------------*
010300     COPY    FWKMSGC  OF "=FWKCPYL".
010400
010500*----------------------------------------------------------------*
010600* Common scratch work area - COPY member
010700*----------------------------------------------------------------*
010800     COPY    FWKWRKC  OF "=FWKCPYL".
010900
011000*----------------------------------------------------------------*
011100* System-specification table - COPY member (needed here for the
011200* decking-thickness note on the DECKING AREA bill-of-materials)
011300*----------------------------------------------------------------*
011400     COPY    FWKSPECC OF "=FWKCPYL".
011500
011600*----------------------------------------------------------------*
011700* Load-combination work record - COPY member, used here as a plain
011800* scratch area (no combinations file is kept; detail lines print
011900* straight off this record and are then discarded)
012000*----------------------------------------------------------------*
012100     COPY    FWKCOMBC OF "=FWKCPYL".
012200
012300*----------------------------------------------------------------*
012400* Standalone counter - combinations printed this run (FWK-0276
012500* trace, only DISPLAYed under FWK-SHOW-VERSION)
012600*----------------------------------------------------------------*
012700 77          WS-COMBO-PRINT-CNT  PIC S9(6) COMP VALUE ZERO.
012800
012900*----------------------------------------------------------------*
013000* Comp fields: prefix Cn, where n = number of digits
013100*----------------------------------------------------------------*
013200 01          COMP-FELDER.
013300     05      C4-SPEC-IX          PIC S9(4) COMP.
013400     05      C4-THK-MM           PIC S9(4) COMP.
013500     05      C4-CEIL-QUOT        PIC S9(4) COMP.
013600     05      C4-CEIL-QUOT2       PIC S9(4) COMP.
013700
013800     05      C9-CASES-READ       PIC S9(9) COMP.
013900     05      C9-CASES-OK         PIC S9(9) COMP.
014000     05      C9-CASES-ERR        PIC S9(9) COMP.
014100     05      FILLER              PIC X(04).
014200
014300*----------------------------------------------------------------*
014400* Conditional fields
014500*----------------------------------------------------------------*
014600 01          WS-SPEC-FOUND-SW    PIC X(01) VALUE "N".
014700          88 WS-SPEC-FOUND                 VALUE "Y".
014800
014900*----------------------------------------------------------------*
015000* Further work fields
015100*----------------------------------------------------------------*
015200 01          WORK-FELDER.
015300     05      WS-GC               PIC 9(2)V99.
015400     05      WS-GAMMA-D          PIC 9(1)V9.
015500     05      WS-MAX-VERT-LOAD    PIC S9(4)V99.
015600     05      WS-SUM-DESIGN-LOAD  PIC S9(6)V99 COMP.
015700     05      WS-STAGE-DESC       PIC X(30).
015800     05      WS-DIV-REM2         PIC 9(3)V999.
015900     05      WS-EST-DEFL-MM      PIC 9(3)V99.
016000     05      WS-ALLOW-DEFL-MM    PIC 9(3)V99.
016100     05      WS-REPORT-LINE      PIC X(132).
016200     05      FILLER              PIC X(10).
016300
016400*----------------------------------------------------------------*
016500* Print-line left/right halves - used to pad or clear the trailing
016600* half of the line when building short report lines (halves the
016700* number of SPACES we have to count by hand)
016800*----------------------------------------------------------------*
016900 01          WS-RPT-LINE-HALVES REDEFINES WS-REPORT-LINE.
017000     05      WS-RPT-LEFT         PIC X(66).
017100     05      WS-RPT-RIGHT        PIC X(66).
017200
017300*----------------------------------------------------------------*
017400* Date fields - run date for the report heading (no century
017500* byte - FWK-0191 Y2K review: field is only used on the report
017600* heading, no date arithmetic, so left 2-digit as-is)
017700*----------------------------------------------------------------*
017800 01          WS-RUN-DATE-YMD      PIC 9(6).
017900 01          WS-RUN-DATE-BRK REDEFINES WS-RUN-DATE-YMD.
018000     05      WS-RUN-YY            PIC 9(02).
018100     05      WS-RUN-MM            PIC 9(02).
018200     05      WS-RUN-DD            PIC 9(02).
018300
018400*----------------------------------------------------------------*
018500* Fields for editing report lines - prefix ED
018600*----------------------------------------------------------------*
018700 01          EDIT-FELDER.
018800     05      ED-MM                PIC ZZZ9.
018900     05      ED-SPACING           PIC 9.999.
019000     05      ED-COMB-NO           PIC Z9.
019100     05      ED-VERT              PIC -ZZZ9.99.
019200     05      ED-HORIZ             PIC -ZZZ9.99.
019300     05      ED-QTY               PIC ZZZZ9.9.
019400     05      ED-CASES             PIC ZZZZ9.
019500     05      ED-SUM               PIC -ZZZZZ9.99.
019600     05      FILLER               PIC X(06).
019700
019800*----------------------------------------------------------------*
019900* Parameters for the FWKDSG0M sub-module call - COPY member
020000*----------------------------------------------------------------*
020100     COPY    FWKLNKC  OF "=FWKCPYL".
020200
020300 PROCEDURE DIVISION.
020400******************************************************************
020500* Control section
020600******************************************************************
020700 A100-STEUERUNG SECTION.
020800 A100-00.
020900     IF  FWK-SHOW-VERSION
021000         DISPLAY "FWKDRV0O VOM: " FUNCTION WHEN-COMPILED
021100         STOP RUN
021200     END-IF
021300
021400     PERFORM B000-VORLAUF
021500     IF  FWK-PRG-OK
021600         PERFORM B100-VERARBEITUNG
021700     END-IF
021800     PERFORM B090-ENDE
021900     STOP RUN
022000     .
022100 A100-99.
022200     EXIT.
022300
022400******************************************************************
022500* Preamble - open files, write report heading, read first case
022600******************************************************************
022700 B000-VORLAUF SECTION.
022800 B000-00.
022900     PERFORM C000-INIT
023000
023100     OPEN INPUT  DESIGN-CASES
023200     IF  NOT FWK-FILE-OK
023300         DISPLAY "FWKDRV0O - OPEN DESIGN-CASES FAILED, STATUS: "
023400                 FWK-FILE-STATUS
023500         SET FWK-PRG-ABORT TO TRUE
023600         EXIT SECTION
023700     END-IF
023800
023900     OPEN OUTPUT DESIGN-RESULTS
024000     OPEN OUTPUT BOM-FILE
024100     OPEN OUTPUT DESIGN-REPORT
024200
024300     ACCEPT WS-RUN-DATE-YMD FROM DATE
024400     PERFORM E100-WRITE-HEADING
024500     PERFORM D900-READ-NEXT-CASE
024600     .
024700 B000-99.
024800     EXIT.
024900
025000******************************************************************
025100* Wind-up - write report trailer, close files
025200******************************************************************
025300 B090-ENDE SECTION.
025400 B090-00.
025500     IF  FWK-SHOW-VERSION
025600         DISPLAY "FWKDRV0O COMBOS PRINTED: " WS-COMBO-PRINT-CNT
025700     END-IF
025800
025900     IF  NOT FWK-PRG-ABORT
026000         PERFORM F000-WRITE-TRAILER
026100         CLOSE DESIGN-CASES
026200         CLOSE DESIGN-RESULTS
026300         CLOSE BOM-FILE
026400         CLOSE DESIGN-REPORT
026500     END-IF
026600     .
026700 B090-99.
026800     EXIT.
026900
027000******************************************************************
027100* Processing - one pass per design case until end of file
027200******************************************************************
027300 B100-VERARBEITUNG SECTION.
027400 B100-00.
027500     PERFORM D000-PROCESS-ONE-CASE
027600         UNTIL FWK-CASE-EOF
027700     .
027800 B100-99.
027900     EXIT.
028000
028100******************************************************************
028200* Processing of one design case - full run
028300******************************************************************
028400 D000-PROCESS-ONE-CASE SECTION.
028500 D000-00.
028600     ADD  1 TO C9-CASES-READ
028700     MOVE ZERO TO WS-MAX-VERT-LOAD
028800
028900     PERFORM D100-CALC-CONCRETE-LOAD
029000     PERFORM E000-WRITE-CASE-HEADING
029100
029200     PERFORM D210-RUN-STAGE1 THRU D230-EXIT
029300
029400     PERFORM D300-CALL-DESIGNER
029500     PERFORM D500-WRITE-RESULT
029600
029700     IF  FWK-RSLT-OK
029800         ADD 1 TO C9-CASES-OK
029900         PERFORM D600-BUILD-BOM
030000     ELSE
030100         ADD 1 TO C9-CASES-ERR
030200     END-IF
030300
030400     PERFORM D900-READ-NEXT-CASE
030500     .
030600 D000-99.
030700     EXIT.
030800
030900******************************************************************
031000* Read the next design case
031100******************************************************************
031200 D900-READ-NEXT-CASE SECTION.
031300 D900-00.
031400     READ DESIGN-CASES
031500         AT END SET FWK-CASE-EOF TO TRUE
031600     END-READ
031700
031800     IF  FWK-SHOW-VERSION
031900         MOVE FWK-CASE-EOF-SW TO FWK-COMP-WORK-X2
032000         DISPLAY "FWKDRV0O EOF-SW BINARY: " FWK-COMP-WORK-N
032100     END-IF
032200     .
032300 D900-99.
032400     EXIT.
032500
032600******************************************************************
032700* Calculate concrete load G_c
032800******************************************************************
032900 D100-CALC-CONCRETE-LOAD SECTION.
033000 D100-00.
033100     COMPUTE WS-GC ROUNDED =
033200             FWK-THICKNESS * (24 + (0.5 * FWK-REINF-PCT))
033300     .
033400 D100-99.
033500     EXIT.
033600
033700******************************************************************
033800* Stages 1-3 - run as one PERFORM...THRU range (FWK-0276: combo
033900* sub-paragraphs D211/D221/D231 moved below D230-EXIT so the
034000* THRU fallthrough can't re-enter them a third time)
034100******************************************************************
034200* Stage 1 - prior to concrete placement (Q_w = Q_w1), combos 1-5
034300******************************************************************
034400 D210-RUN-STAGE1.
034500     MOVE "1" TO FWK-COMB-STAGE
034600     MOVE "PRIOR TO CONCRETE PLACEMENT" TO WS-STAGE-DESC
034700     PERFORM E200-WRITE-STAGE-HEADING
034800
034900     MOVE 1.3 TO WS-GAMMA-D
035000     SET FWK-COMB-CRITICAL TO TRUE
035100     PERFORM D211-STAGE1-COMBOS
035200
035300     MOVE 1.0 TO WS-GAMMA-D
035400     SET FWK-COMB-NONCRIT TO TRUE
035500     PERFORM D211-STAGE1-COMBOS
035600     .
035700
035800******************************************************************
035900* Stage 2 - during concrete placement (Q_w = Q_w2), combos 6-8
036000******************************************************************
036100 D220-RUN-STAGE2.
036200     MOVE "2" TO FWK-COMB-STAGE
036300     MOVE "DURING CONCRETE PLACEMENT" TO WS-STAGE-DESC
036400     PERFORM E200-WRITE-STAGE-HEADING
036500
036600     MOVE 1.3 TO WS-GAMMA-D
036700     SET FWK-COMB-CRITICAL TO TRUE
036800     PERFORM D221-STAGE2-COMBOS
036900
037000     MOVE 1.0 TO WS-GAMMA-D
037100     SET FWK-COMB-NONCRIT TO TRUE
037200     PERFORM D221-STAGE2-COMBOS
037300     .
037400
037500******************************************************************
037600* Stage 3 - after concrete placement (Q_w = Q_w3), combos 9-12
037700******************************************************************
037800 D230-RUN-STAGE3.
037900     MOVE "3" TO FWK-COMB-STAGE
038000     MOVE "AFTER CONCRETE PLACEMENT" TO WS-STAGE-DESC
038100     PERFORM E200-WRITE-STAGE-HEADING
038200
038300     MOVE 1.3 TO WS-GAMMA-D
038400     SET FWK-COMB-CRITICAL TO TRUE
038500     PERFORM D231-STAGE3-COMBOS
038600
038700     MOVE 1.0 TO WS-GAMMA-D
038800     SET FWK-COMB-NONCRIT TO TRUE
038900     PERFORM D231-STAGE3-COMBOS
039000     .
039100 D230-EXIT.
039200     EXIT.
039300
039400******************************************************************
039500* Combination sets for stages 1-3 (called from D210/D220/D230,
039600* kept below D230-EXIT so they sit outside the THRU range)
039700******************************************************************
039800 D211-STAGE1-COMBOS SECTION.
039900 D211-00.
040000**  ---> Combination 1
040100     MOVE 1 TO FWK-COMB-NO
040200     COMPUTE FWK-COMB-VERT-LOAD ROUNDED = 1.35 * FWK-G-F
040300     MOVE ZERO TO FWK-COMB-HORIZ-LOAD
040400     PERFORM D800-EMIT-COMBO
040500
040600**  ---> Combination 2
040700     MOVE 2 TO FWK-COMB-NO
040800     COMPUTE FWK-COMB-VERT-LOAD ROUNDED =
040900             WS-GAMMA-D * (1.2 * FWK-G-F + 1.5 * FWK-Q-W1 +
041000                           1.5 * FWK-Q-M + 1.0 * FWK-W-S)
041100     COMPUTE FWK-COMB-HORIZ-LOAD ROUNDED =
041200             WS-GAMMA-D * (1.5 * FWK-Q-H)
041300     PERFORM D800-EMIT-COMBO
041400
041500**  ---> Combination 3
041600     MOVE 3 TO FWK-COMB-NO
041700     COMPUTE FWK-COMB-VERT-LOAD ROUNDED =
041800             1.2 * FWK-G-F + 1.0 * FWK-W-U + 1.5 * FWK-F-W
041900     MOVE ZERO TO FWK-COMB-HORIZ-LOAD
042000     PERFORM D800-EMIT-COMBO
042100
042200**  ---> Combination 4
042300     MOVE 4 TO FWK-COMB-NO
042400     COMPUTE FWK-COMB-VERT-LOAD ROUNDED =
042500             0.9 * FWK-G-F + 1.0 * FWK-W-U + 1.5 * FWK-F-W
042600     MOVE ZERO TO FWK-COMB-HORIZ-LOAD
042700     PERFORM D800-EMIT-COMBO
042800
042900**  ---> Combination 5
043000     MOVE 5 TO FWK-COMB-NO
043100     COMPUTE FWK-COMB-VERT-LOAD ROUNDED =
043200             1.0 * FWK-G-F + 1.1 * FWK-IMPACT-I
043300     MOVE ZERO TO FWK-COMB-HORIZ-LOAD
043400     PERFORM D800-EMIT-COMBO
043500     .
043600 D211-99.
043700     EXIT.
043800
043900 D221-STAGE2-COMBOS SECTION.
044000 D221-00.
044100**  ---> Combination 6
044200     MOVE 6 TO FWK-COMB-NO
044300     COMPUTE FWK-COMB-VERT-LOAD ROUNDED =
044400             WS-GAMMA-D * (1.35 * FWK-G-F + 1.35 * WS-GC)
044500     MOVE ZERO TO FWK-COMB-HORIZ-LOAD
044600     PERFORM D800-EMIT-COMBO
044700
044800**  ---> Combination 7
044900     MOVE 7 TO FWK-COMB-NO
045000     COMPUTE FWK-COMB-VERT-LOAD ROUNDED =
045100             WS-GAMMA-D * (1.2 * FWK-G-F + 1.2 * WS-GC +
045200                           1.5 * FWK-Q-W2 + 1.5 * FWK-Q-M +
045300                           1.0 * FWK-W-S + 1.5 * FWK-F-W +
045400                           1.5 * FWK-Q-X + 1.0 * FWK-P-C)
045500     COMPUTE FWK-COMB-HORIZ-LOAD ROUNDED =
045600             WS-GAMMA-D * (1.5 * FWK-Q-H)
045700     PERFORM D800-EMIT-COMBO
045800
045900**  ---> Combination 8
046000     MOVE 8 TO FWK-COMB-NO
046100     COMPUTE FWK-COMB-VERT-LOAD ROUNDED =
046200             1.0 * FWK-G-F + 1.0 * WS-GC + 1.1 * FWK-IMPACT-I
046300     MOVE ZERO TO FWK-COMB-HORIZ-LOAD
046400     PERFORM D800-EMIT-COMBO
046500     .
046600 D221-99.
046700     EXIT.
046800
046900 D231-STAGE3-COMBOS SECTION.
047000 D231-00.
047100**  ---> Combination 9
047200     MOVE 9 TO FWK-COMB-NO
047300     COMPUTE FWK-COMB-VERT-LOAD ROUNDED =
047400             WS-GAMMA-D * (1.35 * FWK-G-F + 1.35 * WS-GC)
047500     MOVE ZERO TO FWK-COMB-HORIZ-LOAD
047600     PERFORM D800-EMIT-COMBO
047700
047800**  ---> Combination 10
047900     MOVE 10 TO FWK-COMB-NO
048000     COMPUTE FWK-COMB-VERT-LOAD ROUNDED =
048100             WS-GAMMA-D * (1.2 * FWK-G-F + 1.2 * WS-GC +
048200                           1.5 * FWK-Q-W3 + 1.5 * FWK-Q-M +
048300                           1.0 * FWK-W-S + 1.5 * FWK-F-W +
048400                           1.5 * FWK-Q-X + 1.0 * FWK-P-C)
048500     COMPUTE FWK-COMB-HORIZ-LOAD ROUNDED =
048600             WS-GAMMA-D * (1.5 * FWK-Q-H)
048700     PERFORM D800-EMIT-COMBO
048800
048900**  ---> Combination 11
049000     MOVE 11 TO FWK-COMB-NO
049100     COMPUTE FWK-COMB-VERT-LOAD ROUNDED =
049200             1.2 * FWK-G-F + 1.2 * WS-GC + 1.0 * FWK-W-U
049300     MOVE ZERO TO FWK-COMB-HORIZ-LOAD
049400     PERFORM D800-EMIT-COMBO
049500
049600**  ---> Combination 12
049700     MOVE 12 TO FWK-COMB-NO
049800     COMPUTE FWK-COMB-VERT-LOAD ROUNDED =
049900             1.0 * FWK-G-F + 1.0 * WS-GC + 1.1 * FWK-IMPACT-I
050000     MOVE ZERO TO FWK-COMB-HORIZ-LOAD
050100     PERFORM D800-EMIT-COMBO
050200     .
050300 D231-99.
050400     EXIT.
050500
050600******************************************************************
050700* Print one combination and - if critical - compare it
050800* against the running max (the governing design load)
050900******************************************************************
051000 D800-EMIT-COMBO SECTION.
051100 D800-00.
051200     ADD 1 TO WS-COMBO-PRINT-CNT
051300     MOVE FWK-CASE-ID TO FWK-COMB-CASE-ID
051400     PERFORM E300-WRITE-COMBO-DETAIL
051500
051600     IF  FWK-COMB-CRITICAL
051700         AND FWK-COMB-VERT-LOAD > WS-MAX-VERT-LOAD
051800         MOVE FWK-COMB-VERT-LOAD TO WS-MAX-VERT-LOAD
051900     END-IF
052000     .
052100 D800-99.
052200     EXIT.
052300
052400******************************************************************
052500* Call FWKDSG0M with the governing design load
052600******************************************************************
052700 D300-CALL-DESIGNER SECTION.
052800 D300-00.
052900     MOVE FWK-CASE-ID      TO FWK-LINK-CASE-ID
053000     MOVE FWK-SYSTEM-CODE  TO FWK-LINK-SYSTEM-CODE
053100     MOVE FWK-SUPPORT-CODE TO FWK-LINK-SUPPORT-CODE
053200     MOVE FWK-SPAN         TO FWK-LINK-SPAN
053300     MOVE FWK-WIDTH        TO FWK-LINK-WIDTH
053400     MOVE FWK-THICKNESS    TO FWK-LINK-THICKNESS
053500     MOVE WS-MAX-VERT-LOAD TO FWK-LINK-DESIGN-LOAD
053600
053700     CALL "FWKDSG0M" USING FWK-LINK-REC, FWK-RSLT-REC
053800
053900     EVALUATE FWK-LINK-RC
054000         WHEN ZERO  CONTINUE
054100         WHEN OTHER DISPLAY "FWKDRV0O - FWKDSG0M RC " FWK-LINK-RC
054200                            " ON CASE " FWK-CASE-ID
054300     END-EVALUATE
054400
054500     MOVE FWK-CASE-ID      TO FWK-RSLT-CASE-ID
054600     ADD  WS-MAX-VERT-LOAD TO WS-SUM-DESIGN-LOAD
054700     .
054800 D300-99.
054900     EXIT.
055000
055100******************************************************************
055200* Write the design result
055300******************************************************************
055400 D500-WRITE-RESULT SECTION.
055500 D500-00.
055600     WRITE FWK-RSLT-REC
055700     PERFORM E400-WRITE-DESIGN-SUMMARY
055800     .
055900 D500-99.
056000     EXIT.
056100
056200******************************************************************
056300* Bill of materials for a successfully designed case
056400******************************************************************
056500 D600-BUILD-BOM SECTION.
056600 D600-00.
056700     PERFORM C100-FIND-SPEC-ENTRY
056800
056900**  ---> Component 1 - DECKING AREA
057000     MOVE FWK-CASE-ID    TO FWK-BOM-CASE-ID
057100     MOVE "DECKING AREA" TO FWK-BOM-COMPONENT
057200     COMPUTE FWK-BOM-QUANTITY ROUNDED = FWK-WIDTH * FWK-SPAN
057300     COMPUTE C4-THK-MM = FWK-SPEC-DECK-THK (C4-SPEC-IX) * 1000
057400     MOVE C4-THK-MM TO ED-MM
057500     STRING ED-MM          DELIMITED BY SIZE,
057600            " mm thick"    DELIMITED BY SIZE
057700            INTO FWK-BOM-NOTE
057800     WRITE FWK-BOM-REC
057900     PERFORM E500-WRITE-BOM-DETAIL
058000
058100**  ---> Component 2 - JOISTS
058200     MOVE "JOISTS" TO FWK-BOM-COMPONENT
058300     MOVE FWK-RSLT-NUM-JOISTS TO FWK-BOM-QUANTITY
058400     MOVE FWK-RSLT-JOIST-SPACING TO ED-SPACING
058500     STRING "Spaced at "   DELIMITED BY SIZE,
058600            ED-SPACING     DELIMITED BY SIZE,
058700            " m"           DELIMITED BY SIZE
058800            INTO FWK-BOM-NOTE
058900     WRITE FWK-BOM-REC
059000     PERFORM E500-WRITE-BOM-DETAIL
059100
059200**  ---> Component 3 - PRIMARY BEAMS = ceiling(width / 2)
059300     DIVIDE FWK-WIDTH BY 2 GIVING C4-CEIL-QUOT
059400         REMAINDER WS-DIV-REM2
059500     IF  WS-DIV-REM2 NOT = ZERO
059600         ADD 1 TO C4-CEIL-QUOT
059700     END-IF
059800     MOVE "PRIMARY BEAMS" TO FWK-BOM-COMPONENT
059900     MOVE C4-CEIL-QUOT    TO FWK-BOM-QUANTITY
060000     MOVE "Adjust based on actual layout" TO FWK-BOM-NOTE
060100     WRITE FWK-BOM-REC
060200     PERFORM E500-WRITE-BOM-DETAIL
060300
060400**  ---> Component 4 - SECONDARY BEAMS = ceiling(span / 2)
060500     DIVIDE FWK-SPAN BY 2 GIVING C4-CEIL-QUOT
060600         REMAINDER WS-DIV-REM2
060700     IF  WS-DIV-REM2 NOT = ZERO
060800         ADD 1 TO C4-CEIL-QUOT
060900     END-IF
061000     MOVE "SECONDARY BEAMS" TO FWK-BOM-COMPONENT
061100     MOVE C4-CEIL-QUOT      TO FWK-BOM-QUANTITY
061200     MOVE "Adjust based on actual layout" TO FWK-BOM-NOTE
061300     WRITE FWK-BOM-REC
061400     PERFORM E500-WRITE-BOM-DETAIL
061500
061600**  ---> Component 5 - SUPPORTS = ceiling(width/1.5) *
061700**                                 ceiling(span/1.5)
061800     DIVIDE FWK-WIDTH BY 1.5 GIVING C4-CEIL-QUOT
061900         REMAINDER WS-DIV-REM2
062000     IF  WS-DIV-REM2 NOT = ZERO
062100         ADD 1 TO C4-CEIL-QUOT
062200     END-IF
062300     DIVIDE FWK-SPAN BY 1.5 GIVING C4-CEIL-QUOT2
062400         REMAINDER WS-DIV-REM2
062500     IF  WS-DIV-REM2 NOT = ZERO
062600         ADD 1 TO C4-CEIL-QUOT2
062700     END-IF
062800     MOVE "SUPPORTS" TO FWK-BOM-COMPONENT
062900     COMPUTE FWK-BOM-QUANTITY = C4-CEIL-QUOT * C4-CEIL-QUOT2
063000     MOVE "Number may vary based on support type" TO FWK-BOM-NOTE
063100     WRITE FWK-BOM-REC
063200     PERFORM E500-WRITE-BOM-DETAIL
063300     .
063400 D600-99.
063500     EXIT.
063600
063700******************************************************************
063800* Report heading (once per run)
063900******************************************************************
064000 E100-WRITE-HEADING SECTION.
064100 E100-00.
064200     MOVE SPACES TO WS-REPORT-LINE
064300     STRING "FORMWORK DESIGN SUITE - AS 3610.2   RUN DATE: "
064400                                DELIMITED BY SIZE,
064500            WS-RUN-DD           DELIMITED BY SIZE,
064600            "/"                 DELIMITED BY SIZE,
064700            WS-RUN-MM           DELIMITED BY SIZE,
064800            "/"                 DELIMITED BY SIZE,
064900            WS-RUN-YY           DELIMITED BY SIZE
065000            INTO WS-REPORT-LINE
065100     WRITE DESIGN-REPORT-REC FROM WS-REPORT-LINE
065200         BEFORE ADVANCING C01
065300     MOVE SPACES TO WS-REPORT-LINE
065400     WRITE DESIGN-REPORT-REC FROM WS-REPORT-LINE
065500         AFTER ADVANCING 1
065600     .
065700 E100-99.
065800     EXIT.
065900
066000******************************************************************
066100* Case heading - case id, project name, system, span, width
066200******************************************************************
066300 E000-WRITE-CASE-HEADING SECTION.
066400 E000-00.
066500     MOVE SPACES TO WS-REPORT-LINE
066600     STRING "CASE "           DELIMITED BY SIZE,
066700            FWK-CASE-ID       DELIMITED BY SIZE,
066800            "  "               DELIMITED BY SIZE,
066900            FWK-PROJECT-NAME  DELIMITED BY SIZE,
067000            "  SYS "           DELIMITED BY SIZE,
067100            FWK-SYSTEM-CODE   DELIMITED BY SIZE,
067200            "  SPAN "          DELIMITED BY SIZE,
067300            FWK-SPAN          DELIMITED BY SIZE,
067400            "M  WIDTH "        DELIMITED BY SIZE,
067500            FWK-WIDTH         DELIMITED BY SIZE,
067600            "M"                DELIMITED BY SIZE
067700            INTO WS-REPORT-LINE
067800     WRITE DESIGN-REPORT-REC FROM WS-REPORT-LINE
067900         AFTER ADVANCING 2
068000     .
068100 E000-99.
068200     EXIT.
068300
068400******************************************************************
068500* Stage heading
068600******************************************************************
068700 E200-WRITE-STAGE-HEADING SECTION.
068800 E200-00.
068900     MOVE SPACES TO WS-REPORT-LINE
069000     STRING "  STAGE "         DELIMITED BY SIZE,
069100            FWK-COMB-STAGE     DELIMITED BY SIZE,
069200            " - "              DELIMITED BY SIZE,
069300            WS-STAGE-DESC      DELIMITED BY SIZE
069400            INTO WS-REPORT-LINE
069500     WRITE DESIGN-REPORT-REC FROM WS-REPORT-LINE
069600         AFTER ADVANCING 2
069700     .
069800 E200-99.
069900     EXIT.
070000
070100******************************************************************
070200* Detail line per load combination
070300******************************************************************
070400 E300-WRITE-COMBO-DETAIL SECTION.
070500 E300-00.
070600     MOVE FWK-COMB-NO         TO ED-COMB-NO
070700     MOVE FWK-COMB-VERT-LOAD  TO ED-VERT
070800     MOVE FWK-COMB-HORIZ-LOAD TO ED-HORIZ
070900     MOVE SPACES TO WS-REPORT-LINE
071000     STRING "    COMB "        DELIMITED BY SIZE,
071100            ED-COMB-NO         DELIMITED BY SIZE,
071200            "  CLASS "         DELIMITED BY SIZE,
071300            FWK-COMB-CLASS     DELIMITED BY SIZE,
071400            "  VERT "          DELIMITED BY SIZE,
071500            ED-VERT            DELIMITED BY SIZE,
071600            " KPA  HORIZ "     DELIMITED BY SIZE,
071700            ED-HORIZ           DELIMITED BY SIZE,
071800            " KN/M"            DELIMITED BY SIZE
071900            INTO WS-REPORT-LINE
072000     WRITE DESIGN-REPORT-REC FROM WS-REPORT-LINE
072100         AFTER ADVANCING 1
072200     .
072300 E300-99.
072400     EXIT.
072500
072600******************************************************************
072700* Design summary line - success or error text
072800******************************************************************
072900 E400-WRITE-DESIGN-SUMMARY SECTION.
073000 E400-00.
073100     MOVE SPACES TO WS-REPORT-LINE
073200     IF  FWK-RSLT-OK
073300         MOVE FWK-RSLT-DESIGN-LOAD TO ED-VERT
073400         COMPUTE WS-EST-DEFL-MM ROUNDED = FWK-RSLT-EST-DEFL * 1000
073500         COMPUTE WS-ALLOW-DEFL-MM ROUNDED =
073600                 FWK-RSLT-ALLOW-DEFL * 1000
073700         STRING "  DESIGN: LOAD "      DELIMITED BY SIZE,
073800                ED-VERT                DELIMITED BY SIZE,
073900                " KPA  SYS "           DELIMITED BY SIZE,
074000                FWK-RSLT-SYSTEM-NAME   DELIMITED BY SIZE,
074100                "  SPACING "           DELIMITED BY SIZE,
074200                FWK-RSLT-JOIST-SPACING DELIMITED BY SIZE,
074300                "M  JOISTS "           DELIMITED BY SIZE,
074400                FWK-RSLT-NUM-JOISTS    DELIMITED BY SIZE,
074500                "  SELF-WT "           DELIMITED BY SIZE,
074600                FWK-RSLT-SELF-WEIGHT   DELIMITED BY SIZE,
074700                "  EST-DEFL "          DELIMITED BY SIZE,
074800                WS-EST-DEFL-MM         DELIMITED BY SIZE,
074900                "MM  ALLOW-DEFL "      DELIMITED BY SIZE,
075000                WS-ALLOW-DEFL-MM       DELIMITED BY SIZE,
075100                "MM  CAPACITY CHECK OK" DELIMITED BY SIZE
075200                INTO WS-REPORT-LINE
075300     ELSE
075400         STRING "  DESIGN: ERROR - "  DELIMITED BY SIZE,
075500                FWK-RSLT-ERROR-TEXT   DELIMITED BY SIZE
075600                INTO WS-REPORT-LINE
075700     END-IF
075800     WRITE DESIGN-REPORT-REC FROM WS-REPORT-LINE
075900         AFTER ADVANCING 2
076000     .
076100 E400-99.
076200     EXIT.
076300
076400******************************************************************
076500* Detail line per bill-of-materials component
076600******************************************************************
076700 E500-WRITE-BOM-DETAIL SECTION.
076800 E500-00.
076900     MOVE FWK-BOM-QUANTITY TO ED-QTY
077000     MOVE SPACES TO WS-REPORT-LINE
077100     STRING "    BOM: "        DELIMITED BY SIZE,
077200            FWK-BOM-COMPONENT  DELIMITED BY SIZE,
077300            "  QTY "            DELIMITED BY SIZE,
077400            ED-QTY             DELIMITED BY SIZE,
077500            "  "                DELIMITED BY SIZE,
077600            FWK-BOM-NOTE       DELIMITED BY SIZE
077700            INTO WS-REPORT-LINE
077800     WRITE DESIGN-REPORT-REC FROM WS-REPORT-LINE
077900         AFTER ADVANCING 1
078000     .
078100 E500-99.
078200     EXIT.
078300
078400******************************************************************
078500* Report trailer - control totals at end of file
078600******************************************************************
078700 F000-WRITE-TRAILER SECTION.
078800 F000-00.
078900     MOVE C9-CASES-READ      TO ED-CASES
079000     MOVE SPACES TO WS-REPORT-LINE
079100     STRING "TRAILER: CASES READ "    DELIMITED BY SIZE,
079200            ED-CASES                 DELIMITED BY SIZE
079300            INTO WS-REPORT-LINE
079400     WRITE DESIGN-REPORT-REC FROM WS-REPORT-LINE
079500         AFTER ADVANCING C01
079600
079700     MOVE C9-CASES-OK TO ED-CASES
079800     MOVE SPACES TO WS-REPORT-LINE
079900     STRING "         DESIGNED OK "  DELIMITED BY SIZE,
080000            ED-CASES                 DELIMITED BY SIZE
080100            INTO WS-REPORT-LINE
080200     WRITE DESIGN-REPORT-REC FROM WS-REPORT-LINE
080300         AFTER ADVANCING 1
080400
080500     MOVE C9-CASES-ERR TO ED-CASES
080600     MOVE SPACES TO WS-REPORT-LINE
080700     STRING "         IN ERROR "     DELIMITED BY SIZE,
080800            ED-CASES                 DELIMITED BY SIZE
080900            INTO WS-REPORT-LINE
081000     WRITE DESIGN-REPORT-REC FROM WS-REPORT-LINE
081100         AFTER ADVANCING 1
081200
081300     MOVE WS-SUM-DESIGN-LOAD TO ED-SUM
081400     MOVE SPACES TO WS-REPORT-LINE
081500     STRING "         SUM DESIGN LOAD " DELIMITED BY SIZE,
081600            ED-SUM                      DELIMITED BY SIZE,
081700            " KPA"                      DELIMITED BY SIZE
081800            INTO WS-REPORT-LINE
081900     WRITE DESIGN-REPORT-REC FROM WS-REPORT-LINE
082000         AFTER ADVANCING 1
082100     .
082200 F000-99.
082300     EXIT.
082400
082500******************************************************************
082600* Initialization of fields and structures
082700******************************************************************
082800 C000-INIT SECTION.
082900 C000-00.
083000     INITIALIZE FWK-SCHALTER
083100                COMP-FELDER
083200     MOVE ZERO TO C9-CASES-READ
083300                  C9-CASES-OK
083400                  C9-CASES-ERR
083500                  WS-SUM-DESIGN-LOAD
083600     .
083700 C000-99.
083800     EXIT.
083900
084000******************************************************************
084100* Search the spec table by system code of the design case
084200******************************************************************
084300 C100-FIND-SPEC-ENTRY SECTION.
084400 C100-00.
084500     MOVE 1   TO C4-SPEC-IX
084600     MOVE "N" TO WS-SPEC-FOUND-SW
084700
084800     PERFORM C110-SCAN-ONE-ENTRY
084900         UNTIL C4-SPEC-IX > 3
085000            OR WS-SPEC-FOUND
085100     .
085200 C100-99.
085300     EXIT.
085400
085500 C110-SCAN-ONE-ENTRY SECTION.
085600 C110-00.
085700     IF  FWK-SPEC-SYSTEM-CODE (C4-SPEC-IX) = FWK-SYSTEM-CODE
085800         SET WS-SPEC-FOUND TO TRUE
085900     ELSE
086000         ADD 1 TO C4-SPEC-IX
086100     END-IF
086200     .
086300 C110-99.
086400     EXIT.
